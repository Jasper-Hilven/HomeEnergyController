000100*--------------------------------------------------------------------*
000200* Copybook ECNCCD0                                                   *
000300* Fahrzeug-Entscheidungssatz - Ausgang U2. Ein Satz pro Lauf.        *
000400*--------------------------------------------------------------------*
000500*-------|----------|-----|---------------------------------------*
000600*G.00.00|2019-02-11| kl  | Neuerstellung (Projekt ECN-HAUSENERGIE)
000700*-------|----------|-----|---------------------------------------*
000800  01          CAR-DECISION-REC.
000900*            Vom Fahrzeug zu beziehende Leistung, Watt (>= 0)
001000      05      CCD-CAR-INTENDED-POWER-USAGE
001100                                      PIC S9(05).
001200      05      CCD-FILLER              PIC X(15).
