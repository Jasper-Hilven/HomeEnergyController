000100*--------------------------------------------------------------------*
000200* Copybook ECNBCM0                                                   *
000300* Batterie-Befehlssatz - Ausgang U3. Ein Satz je Batterie, in der    *
000400* Reihenfolge des Bestandsfiles (BATTERY-STATUS).                    *
000500*--------------------------------------------------------------------*
000600*-------|----------|-----|---------------------------------------*
000700*G.00.00|2019-02-11| kl  | Neuerstellung (Projekt ECN-HAUSENERGIE)
000800*-------|----------|-----|---------------------------------------*
000900  01          BATTERY-COMMAND-REC.
001000*            Ziel-Geraet
001100      05      BCM-BATTERY-ID          PIC X(15).
001200*            'AUTO' oder 'MANUAL'
001300      05      BCM-COMMAND-MODE        PIC X(06).
001400*            Sollwert, Watt, auf -2500...+2500 begrenzt (R8);
001500*            0 bei AUTO oder abgeschalteter Batterie
001600      05      BCM-COMMAND-POWER       PIC S9(04).
001700*            Redefinition fuer die Begrenzungspruefung R8 (byteweiser
001800*            Vorzeichentest vor der endgueltigen Ausgabe)
001900      05      BCM-COMMAND-POWER-X REDEFINES BCM-COMMAND-POWER
002000                                      PIC  X(04).
002100      05      BCM-FILLER              PIC X(15).
