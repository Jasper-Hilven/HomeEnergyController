000100  IDENTIFICATION DIVISION.
000200 
000300  PROGRAM-ID. ECNNRM0M.
000400  AUTHOR. H. GRASSL.
000500  INSTALLATION. ABT. ENERGIEWIRTSCHAFT - RECHENZENTRUM.
000600  DATE-WRITTEN. 1988-06-14.
000700  DATE-COMPILED.
000800  SECURITY. INTERN - NUR BATCHBETRIEB, KEIN DIALOG.
000900 
001000*****************************************************************
001100* Letzte Aenderung :: 2019-02-11
001200* Letzte Version   :: G.01.01
001300* Kurzbeschreibung :: Normalisierung eines Batterie-Rohsatzes
001400* Kurzbeschreibung :: (Ladezustand, Betriebsart, wirksame Leistung)
001500* Auftrag          :: ECN-19-02
001600* Package          :: ENERGIE
001700*
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers. | Datum    | von | Kommentar                             *
002200*-------|----------|-----|---------------------------------------*
002300*A.00.00|1989-02-20| hg  | Neuerstellung LSTEIN0M - Aufbereitung
002400*       |          |     | der Rueckmeldedaten der Rundsteuerrelais
002500*-------|----------|-----|---------------------------------------*
002600*B.00.00|1994-04-21| wr  | Pruefung Leerfeld bei Ladezustand ergaenzt
002700*-------|----------|-----|---------------------------------------*
002800*C.00.00|1998-11-30| kbr | Jahr-2000-Umstellung Zeitstempelfelder
002900*-------|----------|-----|---------------------------------------*
003000*E.00.00|2009-10-12| trg | Pilot Hausbatterie-Speicher: Ladezustand
003100*       |          |     | und Betriebsart statt Relaisstellung
003200*-------|----------|-----|---------------------------------------*
003300*G.00.00|2018-09-07| kl  | Neuaufbau als ECNNRM0M (Auftrag ECN-18-11)
003400*-------|----------|-----|---------------------------------------*
003500*G.01.00|2019-01-14| kl  | Bereichspruefung Leistungswerte (R9)
003600*       |          |     | ergaenzt - Quellsystem liefert gelegent-
003700*       |          |     | lich Ausreisser bei Kommunikationsfehlern
003800*-------|----------|-----|---------------------------------------*
003900*G.01.01|2019-02-11| kl  | Gross-/Kleinschreibung BST-MODE war im
004000*       |          |     | Quellsystem uneinheitlich - INSPECT
004100*       |          |     | CONVERTING vor dem Betriebsartvergleich
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600*
004700* Wird von ECNDRV0O je Bestandssatz (BATTERY-STATUS-REC) aufgerufen.
004800* Liefert den normalisierten Arbeitssatz (BATTERY-WORK-REC) sowie
004900* einen Rueckgabecode:
005000*     LINK-RC =    0  Satz normalisiert, fuer die Tabelle verwenden
005100*     LINK-RC =  100  STATUS-OK-FLAG war nicht 'Y' - Satz verwerfen
005200*     LINK-RC = 9999  unerwarteter Fehler
005300*
005400* Saetze mit STATUS-OK-FLAG = 'N' werden NICHT normalisiert; der
005500* Arbeitssatz bleibt in diesem Fall unveraendert (low-value).
005600*
005700******************************************************************
005800 
005900  ENVIRONMENT DIVISION.
006000  CONFIGURATION SECTION.
006100  SPECIAL-NAMES.
006200      UPSI-0 ON STATUS IS SHOW-VERSION
006300             OFF STATUS IS NO-SHOW-VERSION
006400      CLASS ALPHANUMERISCH IS "0123456789"
006500                              "abcdefghijklmnopqrstuvwxyz"
006600                              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006700                              " .,;-_".
006800 
006900  INPUT-OUTPUT SECTION.
007000  FILE-CONTROL.
007100 
007200  DATA DIVISION.
007300  FILE SECTION.
007400 
007500  WORKING-STORAGE SECTION.
007600*--------------------------------------------------------------------*
007700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007800*--------------------------------------------------------------------*
007900  01          COMP-FELDER.
008000      05      C4-OFFGRID          PIC S9(05) COMP.
008100      05      C4-ONGRID           PIC S9(05) COMP.
008150      05      FILLER              PIC X(01).
008200
008300*--------------------------------------------------------------------*
008400* Felder mit konstantem Inhalt: Praefix K
008500*--------------------------------------------------------------------*
008600  01          KONSTANTE-FELDER.
008700      05      K-MODUL             PIC X(08)          VALUE "ECNNRM0M".
008800      05      K-MIN-LEISTUNG      PIC S9(05) COMP    VALUE -10000.
008900      05      K-MAX-LEISTUNG      PIC S9(05) COMP    VALUE  10000.
008950      05      FILLER              PIC X(01).
009000
009100*--------------------------------------------------------------------*
009200* Conditional-Felder
009300*--------------------------------------------------------------------*
009400  01          SCHALTER.
009500      05      PRG-STATUS          PIC 9             VALUE ZERO.
009600           88 PRG-OK                        VALUE ZERO.
009700           88 PRG-ABBRUCH                   VALUE 1.
009750      05      FILLER              PIC X(01).
009800
009900*--------------------------------------------------------------------*
010000* Arbeitsfelder: Praefix W
010100*--------------------------------------------------------------------*
010200  01          WORK-FELDER.
010300      05      W-MODE-UC           PIC X(06).
010350      05      FILLER              PIC X(01).
010400
010500  LINKAGE SECTION.
010600*--------------------------------------------------------------------*
010700* 1. Parameter - Rohsatz aus dem Bestandsfile (vom Aufrufer gelesen)
010800*--------------------------------------------------------------------*
010900      COPY ECNBST0.
011000 
011100*--------------------------------------------------------------------*
011200* 2. Parameter - normalisierter Arbeitssatz (Rueckgabe an Aufrufer)
011300*--------------------------------------------------------------------*
011400      COPY ECNBWK0.
011500 
011600*--------------------------------------------------------------------*
011700* 3. Parameter - Rueckgabecode
011800*--------------------------------------------------------------------*
011900  01          LINK-RC                 PIC S9(04) COMP.
012000 
012100  PROCEDURE DIVISION USING BATTERY-STATUS-REC
012200                           BATTERY-WORK-REC
012300                           LINK-RC.
012400******************************************************************
012500* Steuerungs-Section
012600******************************************************************
012700  A100-STEUERUNG SECTION.
012800  A100-00.
012900      IF  SHOW-VERSION
013000          DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
013100          EXIT PROGRAM
013200      END-IF
013300 
013400      PERFORM B000-VORLAUF THRU B000-99
013500      IF  PRG-ABBRUCH
013600          CONTINUE
013700      ELSE
013800          PERFORM B100-VERARBEITUNG THRU B100-99
013900      END-IF
014000      PERFORM B090-ENDE THRU B090-99
014100      EXIT PROGRAM
014200      .
014300  A100-99.
014400      EXIT.
014500 
014600******************************************************************
014700* Vorlauf
014800******************************************************************
014900  B000-VORLAUF SECTION.
015000  B000-00.
015100      PERFORM C000-INIT THRU C000-99
015200      .
015300  B000-99.
015400      EXIT.
015500 
015600******************************************************************
015700* Ende
015800******************************************************************
015900  B090-ENDE SECTION.
016000  B090-00.
016100      IF  PRG-ABBRUCH
016200          MOVE 9999 TO LINK-RC
016300      END-IF
016400      .
016500  B090-99.
016600      EXIT.
016700 
016800******************************************************************
016900* Verarbeitung - ein Rohsatz wird normalisiert (SPEC U1, Schritte
017000* 1-5); STATUS-OK-FLAG <> 'Y' liefert LINK-RC 100 und verwirft den
017100* Satz, ohne den Arbeitssatz zu veraendern
017200******************************************************************
017300  B100-VERARBEITUNG SECTION.
017400  B100-00.
017500      IF  NOT BST-STATUS-OK
017600          MOVE 100 TO LINK-RC
017700          GO TO B100-99
017800      END-IF
017900 
018000      MOVE ZERO TO LINK-RC
018100      MOVE BST-BATTERY-ID TO BWK-BATTERY-ID
018200 
018300*    ---> Schritt 1: Ladezustand, Leerfeld behandeln wie 0
018400      IF  BST-BAT-SOC-X = SPACES OR BST-BAT-SOC-X = LOW-VALUE
018500          MOVE ZERO TO BWK-CHARGE
018600      ELSE
018700          MOVE BST-BAT-SOC TO BWK-CHARGE
018800      END-IF
018900 
019000*    ---> Schritt 2: Betriebsart, Gross-/Kleinschreibung ignorieren
019100      MOVE BST-MODE TO W-MODE-UC
019200      INSPECT W-MODE-UC CONVERTING
019300              "abcdefghijklmnopqrstuvwxyz"
019400           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019500      EVALUATE TRUE
019600         WHEN W-MODE-UC = "MANUAL"
019700              SET BWK-MANUAL-JA   TO TRUE
019800              SET BWK-AUTO-NEIN   TO TRUE
019900         WHEN W-MODE-UC = "AUTO  "
020000              SET BWK-MANUAL-NEIN TO TRUE
020100              SET BWK-AUTO-JA     TO TRUE
020200         WHEN OTHER
020300              SET BWK-MANUAL-NEIN TO TRUE
020400              SET BWK-AUTO-NEIN   TO TRUE
020500      END-EVALUATE
020600 
020700*    ---> Schritt 3: im Regelzyklus noch kein manueller Sollwert
020800      MOVE ZERO TO BWK-MANUAL-SET-POWER
020900 
021000*    ---> Schritt 4: Bereichspruefung R9 - Ausreisser auf 0 setzen
021100      MOVE BST-OFFGRID-POWER TO C4-OFFGRID
021200      IF  C4-OFFGRID < K-MIN-LEISTUNG OR C4-OFFGRID > K-MAX-LEISTUNG
021300          MOVE ZERO TO C4-OFFGRID
021400      END-IF
021500      MOVE BST-ONGRID-POWER TO C4-ONGRID
021600      IF  C4-ONGRID < K-MIN-LEISTUNG OR C4-ONGRID > K-MAX-LEISTUNG
021700          MOVE ZERO TO C4-ONGRID
021800      END-IF
021900 
022000*    ---> Schritt 5: wirksame Leistung - Inselbetrieb hat Vorrang,
022100*    sofern nach der Bereichspruefung noch ungleich 0
022200      IF  C4-OFFGRID NOT = ZERO
022300          MOVE C4-OFFGRID TO BWK-EFFECTIVE-POWER
022400      ELSE
022500          MOVE C4-ONGRID TO BWK-EFFECTIVE-POWER
022600      END-IF
022700      .
022800  B100-99.
022900      EXIT.
023000 
023100******************************************************************
023200* Initialisierung von Feldern und Strukturen
023300******************************************************************
023400  C000-INIT SECTION.
023500  C000-00.
023600      INITIALIZE SCHALTER
023700      INITIALIZE WORK-FELDER
023800      .
023900  C000-99.
024000      EXIT.
024100 
024200******************************************************************
024300* ENDE Source-Programm
024400******************************************************************
