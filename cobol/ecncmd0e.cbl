000100  IDENTIFICATION DIVISION.
000200 
000300  PROGRAM-ID. ECNCMD0M.
000400  AUTHOR. H. GRASSL.
000500  INSTALLATION. ABT. ENERGIEWIRTSCHAFT - RECHENZENTRUM.
000600  DATE-WRITTEN. 1988-06-14.
000700  DATE-COMPILED.
000800  SECURITY. INTERN - NUR BATCHBETRIEB, KEIN DIALOG.
000900 
001000*****************************************************************
001100* Letzte Aenderung :: 2019-02-11
001200* Letzte Version   :: G.01.00
001300* Kurzbeschreibung :: Bildet aus dem entschiedenen Batterie-Arbeits-
001400* Kurzbeschreibung :: satz den Befehlssatz fuer die Rundsteuerstrecke
001500* Auftrag          :: ECN-19-02
001600* Package          :: ENERGIE
001700*
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers. | Datum    | von | Kommentar                             *
002200*-------|----------|-----|---------------------------------------*
002300*A.00.00|1989-02-20| hg  | Neuerstellung LSTCOU0M - Ausgabe des
002400*       |          |     | Abwurfbefehls an die Rundsteuerstrecke
002500*-------|----------|-----|---------------------------------------*
002600*B.00.00|1994-04-21| wr  | Quittungspruefung ergaenzt (Relaisdefekt)
002700*-------|----------|-----|---------------------------------------*
002800*C.00.00|1998-11-30| kbr | Jahr-2000-Umstellung Zeitstempelfelder
002900*-------|----------|-----|---------------------------------------*
003000*E.00.00|2009-10-12| trg | Pilot Hausbatterie-Speicher: Sollwert
003100*       |          |     | statt Relaisbefehl
003200*-------|----------|-----|---------------------------------------*
003300*G.00.00|2018-09-07| kl  | Neuaufbau als ECNCMD0M (Auftrag ECN-18-11)
003400*-------|----------|-----|---------------------------------------*
003500*G.01.00|2019-02-11| kl  | Leistungsbegrenzung R8 aus ECNENG0M hierher
003600*       |          |     | verlagert - letzte Instanz vor der Ausgabe
003700*----------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* --------------------
004100*
004200* Wird von ECNDRV0O je entschiedener Batterie aufgerufen. Bildet aus
004300* dem Arbeitssatz (BATTERY-WORK-REC) den Befehlssatz (BATTERY-COMMAND-
004400* REC):
004500*
004600*     IS-AUTOMATIC = 'Y'  ->  Befehl AUTO,   Sollwert 0
004700*     IS-MANUAL    = 'Y'  ->  Befehl MANUAL, Sollwert aus MANUAL-SET-
004800*                             POWER, auf -2500...+2500 begrenzt (R8)
004900*     sonst (Batterie steht aus)
005000*                         ->  Befehl MANUAL, Sollwert 0
005100*
005200******************************************************************
005300 
005400  ENVIRONMENT DIVISION.
005500  CONFIGURATION SECTION.
005600  SPECIAL-NAMES.
005700      UPSI-0 ON STATUS IS SHOW-VERSION
005800             OFF STATUS IS NO-SHOW-VERSION
005900      CLASS ALPHANUMERISCH IS "0123456789"
006000                              "abcdefghijklmnopqrstuvwxyz"
006100                              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006200                              " .,;-_".
006300 
006400  INPUT-OUTPUT SECTION.
006500  FILE-CONTROL.
006600 
006700  DATA DIVISION.
006800  FILE SECTION.
006900 
007000  WORKING-STORAGE SECTION.
007100*--------------------------------------------------------------------*
007200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007300*--------------------------------------------------------------------*
007400  01          COMP-FELDER.
007500      05      C4-SOLLWERT         PIC S9(04) COMP.
007550      05      FILLER              PIC X(01).
007600
007700*--------------------------------------------------------------------*
007800* Felder mit konstantem Inhalt: Praefix K
007900*--------------------------------------------------------------------*
008000  01          KONSTANTE-FELDER.
008100      05      K-MODUL             PIC X(08)          VALUE "ECNCMD0M".
008200      05      K-MIN-LEISTUNG      PIC S9(04) COMP    VALUE -2500.
008300      05      K-MAX-LEISTUNG      PIC S9(04) COMP    VALUE  2500.
008400      05      K-MODUS-AUTO        PIC X(06)          VALUE "AUTO  ".
008500      05      K-MODUS-MANUELL     PIC X(06)          VALUE "MANUAL".
008550      05      FILLER              PIC X(01).
008600
008700*--------------------------------------------------------------------*
008800* Arbeitsfelder: Praefix W - Sollwertpruefung R8 byteweise abgesichert
008900*--------------------------------------------------------------------*
009000  01          W-SOLLWERT-BLOCK.
009100      05      W-SOLLWERT          PIC S9(04) COMP.
009200  01          W-SOLLWERT-X REDEFINES W-SOLLWERT-BLOCK
009300                                  PIC X(04).
009400 
009500  LINKAGE SECTION.
009600*--------------------------------------------------------------------*
009700* 1. Parameter - entschiedener Batterie-Arbeitssatz (Eingang)
009800*--------------------------------------------------------------------*
009900      COPY ECNBWK0.
010000 
010100*--------------------------------------------------------------------*
010200* 2. Parameter - Befehlssatz fuer die Rundsteuerstrecke (Rueckgabe)
010300*--------------------------------------------------------------------*
010400      COPY ECNBCM0.
010500 
010600  PROCEDURE DIVISION USING BATTERY-WORK-REC
010700                           BATTERY-COMMAND-REC.
010800******************************************************************
010900* Steuerungs-Section
011000******************************************************************
011100  A100-STEUERUNG SECTION.
011200  A100-00.
011300      IF  SHOW-VERSION
011400          DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
011500          EXIT PROGRAM
011600      END-IF
011700 
011800      PERFORM B000-VORLAUF THRU B000-99
011900      PERFORM B100-VERARBEITUNG THRU B100-99
012000      PERFORM B090-ENDE THRU B090-99
012100      EXIT PROGRAM
012200      .
012300  A100-99.
012400      EXIT.
012500 
012600******************************************************************
012700* Vorlauf
012800******************************************************************
012900  B000-VORLAUF SECTION.
013000  B000-00.
013100      PERFORM C000-INIT THRU C000-99
013200      .
013300  B000-99.
013400      EXIT.
013500 
013600******************************************************************
013700* Ende
013800******************************************************************
013900  B090-ENDE SECTION.
014000  B090-00.
014100      CONTINUE
014200      .
014300  B090-99.
014400      EXIT.
014500 
014600******************************************************************
014700* Befehl bilden (SPEC U3)
014800******************************************************************
014900  B100-VERARBEITUNG SECTION.
015000  B100-00.
015100      MOVE BWK-BATTERY-ID TO BCM-BATTERY-ID
015200 
015300      EVALUATE TRUE
015400         WHEN BWK-AUTO-JA
015500              MOVE K-MODUS-AUTO TO BCM-COMMAND-MODE
015600              MOVE ZERO         TO BCM-COMMAND-POWER
015700         WHEN BWK-MANUAL-JA
015800              MOVE K-MODUS-MANUELL TO BCM-COMMAND-MODE
015900              PERFORM C100-SOLLWERT-BEGRENZEN THRU C100-99
016000              MOVE C4-SOLLWERT TO BCM-COMMAND-POWER
016100         WHEN OTHER
016200              MOVE K-MODUS-MANUELL TO BCM-COMMAND-MODE
016300              MOVE ZERO            TO BCM-COMMAND-POWER
016400      END-EVALUATE
016500      .
016600  B100-99.
016700      EXIT.
016800 
016900******************************************************************
017000* Initialisierung von Feldern und Strukturen
017100******************************************************************
017200  C000-INIT SECTION.
017300  C000-00.
017400      INITIALIZE W-SOLLWERT-BLOCK
017500      INITIALIZE BATTERY-COMMAND-REC
017600      .
017700  C000-99.
017800      EXIT.
017900 
018000******************************************************************
018100* R8 - Sollwert auf -2500...+2500 begrenzen, Leerinhalt abfangen
018200******************************************************************
018300  C100-SOLLWERT-BEGRENZEN SECTION.
018400  C100-00.
018500      MOVE BWK-MANUAL-SET-POWER TO W-SOLLWERT
018600      IF  W-SOLLWERT-X = LOW-VALUE
018700          MOVE ZERO TO W-SOLLWERT
018800      END-IF
018900 
019000      IF  W-SOLLWERT > K-MAX-LEISTUNG
019100          MOVE K-MAX-LEISTUNG TO W-SOLLWERT
019200      END-IF
019300      IF  W-SOLLWERT < K-MIN-LEISTUNG
019400          MOVE K-MIN-LEISTUNG TO W-SOLLWERT
019500      END-IF
019600 
019700      MOVE W-SOLLWERT TO C4-SOLLWERT
019800      .
019900  C100-99.
020000      EXIT.
020100 
020200******************************************************************
020300* ENDE Source-Programm
020400******************************************************************
