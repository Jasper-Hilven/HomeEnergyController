000100  IDENTIFICATION DIVISION.
000200 
000300  PROGRAM-ID. ECNDRV0O.
000400  AUTHOR. H. GRASSL.
000500  INSTALLATION. ABT. ENERGIEWIRTSCHAFT - RECHENZENTRUM.
000600  DATE-WRITTEN. 1988-06-14.
000700  DATE-COMPILED.
000800  SECURITY. INTERN - NUR BATCHBETRIEB, KEIN DIALOG.
000900 
001000*****************************************************************
001100* Letzte Aenderung :: 2019-02-11
001200* Letzte Version   :: G.01.00
001300* Kurzbeschreibung :: Treiber Regelzyklus Hausenergie (Batterien,
001400* Kurzbeschreibung :: Fahrzeug, Zaehler) - ruft ECNNRM0M, ECNENG0M
001500* Kurzbeschreibung :: und ECNCMD0M auf
001600* Auftrag          :: ECN-19-02
001700* Package          :: ENERGIE
001800*
001900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers. | Datum    | von | Kommentar                             *
002300*-------|----------|-----|---------------------------------------*
002400*A.00.00|1988-06-14| hg  | Neuerstellung LASTDRV0O - Steuerung der
002500*       |          |     | Rundsteuer-Abwuerfe Nachtspeicherheizung
002600*-------|----------|-----|---------------------------------------*
002700*A.01.00|1991-09-03| hg  | Erweiterung auf 2. Tarifstufe
002800*-------|----------|-----|---------------------------------------*
002900*B.00.00|1994-04-21| wr  | Umstellung Bestandsfile auf Magnetplatte,
003000*       |          |     | bisher Lochkarten-Stapel
003100*-------|----------|-----|---------------------------------------*
003200*C.00.00|1998-11-30| kbr | Jahr-2000-Umstellung: Datumsfelder auf
003300*       |          |     | 4-stellige Jahreszahl (CYCLE-DATE)
003400*-------|----------|-----|---------------------------------------*
003500*D.00.00|2003-05-06| kbr | Abloesung Rundsteuerempfaenger durch
003600*       |          |     | digitale Lastgang-Telemetrie
003700*-------|----------|-----|---------------------------------------*
003800*E.00.00|2009-10-12| trg | Pilot Hausbatterie-Speicher, Umbenennung
003900*       |          |     | Modul nach LASTDRV0O -> PHASE-2
004000*-------|----------|-----|---------------------------------------*
004100*F.00.00|2016-02-18| trg | Einbindung Elektrofahrzeug-Ladesteuerung
004200*-------|----------|-----|---------------------------------------*
004300*G.00.00|2018-09-07| kl  | Neuaufbau als ECNDRV0O/ECNNRM0M/ECNENG0M/
004400*       |          |     | ECNCMD0M (Auftrag ECN-18-11); bisherige
004500*       |          |     | Einzelmodule abgeloest
004600*-------|----------|-----|---------------------------------------*
004700*G.01.00|2019-02-11| kl  | P1-Zaehlerstand und Fahrzeugbedarf als
004800*       |          |     | eigener Satz CYCLE-PARAMS (Auftrag
004900*       |          |     | ECN-19-02); Entscheidungsreport ergaenzt
005000*----------------------------------------------------------------*
005100*
005200* Programmbeschreibung
005300* --------------------
005400*
005500* Treiber fuer einen Regelzyklus der Hausenergiesteuerung. Liest
005600* den Batteriebestand (BATSTAT) und den Zyklusparametersatz
005700* (CYCPARM), ruft je Batteriesatz das Normalisierungsmodul
005800* ECNNRM0M (U1), einmalig die Entscheidungs-Engine ECNENG0M (U2)
005900* und je entschiedener Batterie das Befehlsmodul ECNCMD0M (U3)
006000* auf. Schreibt die Befehlssaetze (BATCMD), den Fahrzeugsatz
006100* (CARDEC) und den Entscheidungsreport (DECRPT).
006200*
006300* Ein Lauf = ein Regelzyklus. Wiederholung (Scheduler/Cron) ist
006400* nicht Aufgabe dieses Programms.
006500*
006600******************************************************************
006700 
006800  ENVIRONMENT DIVISION.
006900  CONFIGURATION SECTION.
007000  SPECIAL-NAMES.
007100      C01 IS TOP-OF-FORM
007200      UPSI-0 ON STATUS IS SHOW-VERSION
007300             OFF STATUS IS NO-SHOW-VERSION
007400      CLASS ALPHANUMERISCH IS "0123456789"
007500                              "abcdefghijklmnopqrstuvwxyz"
007600                              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007700                              " .,;-_".
007800 
007900  INPUT-OUTPUT SECTION.
008000  FILE-CONTROL.
008100      SELECT BATSTAT  ASSIGN TO BATSTAT
008200             ORGANIZATION IS LINE SEQUENTIAL
008300             FILE STATUS IS FS-BATSTAT.
008400      SELECT CYCPARM  ASSIGN TO CYCPARM
008500             ORGANIZATION IS LINE SEQUENTIAL
008600             FILE STATUS IS FS-CYCPARM.
008700      SELECT BATCMD   ASSIGN TO BATCMD
008800             ORGANIZATION IS LINE SEQUENTIAL
008900             FILE STATUS IS FS-BATCMD.
009000      SELECT CARDEC   ASSIGN TO CARDEC
009100             ORGANIZATION IS LINE SEQUENTIAL
009200             FILE STATUS IS FS-CARDEC.
009300      SELECT DECRPT   ASSIGN TO DECRPT
009400             ORGANIZATION IS LINE SEQUENTIAL
009500             FILE STATUS IS FS-DECRPT.
009600 
009700  DATA DIVISION.
009800  FILE SECTION.
009900*--------------------------------------------------------------------*
010000* Bestandsfile - ein Satz pro Batterie, Reihenfolge = Batterieindex  *
010100*--------------------------------------------------------------------*
010200  FD  BATSTAT
010300      LABEL RECORDS ARE STANDARD.
010400      COPY ECNBST0.
010500 
010600*--------------------------------------------------------------------*
010700* Zyklusparameter - genau ein Satz je Lauf                           *
010800*--------------------------------------------------------------------*
010900  FD  CYCPARM
011000      LABEL RECORDS ARE STANDARD.
011100      COPY ECNCYP0.
011200 
011300*--------------------------------------------------------------------*
011400* Befehlsfile an die Batterien - ein Satz je Batterie                *
011500*--------------------------------------------------------------------*
011600  FD  BATCMD
011700      LABEL RECORDS ARE STANDARD.
011800      COPY ECNBCM0.
011900 
012000*--------------------------------------------------------------------*
012100* Fahrzeugentscheidung - ein Satz je Lauf                            *
012200*--------------------------------------------------------------------*
012300  FD  CARDEC
012400      LABEL RECORDS ARE STANDARD.
012500      COPY ECNCCD0.
012600 
012700*--------------------------------------------------------------------*
012800* Entscheidungsreport (Klartext)                                     *
012900*--------------------------------------------------------------------*
013000  FD  DECRPT
013100      LABEL RECORDS ARE STANDARD.
013200  01          DECISION-REPORT-LINE    PIC X(80).
013300 
013400  WORKING-STORAGE SECTION.
013500*--------------------------------------------------------------------*
013600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
013700*--------------------------------------------------------------------*
013800  01          COMP-FELDER.
013900      05      C4-TAB-ANZ          PIC S9(04) COMP VALUE ZERO.
014000      05      C4-FEHLER-ANZ       PIC S9(04) COMP VALUE ZERO.
014100      05      C4-BEFEHL-ANZ       PIC S9(04) COMP VALUE ZERO.
014200      05      C4-I1               PIC S9(04) COMP VALUE ZERO.
014250      05      FILLER              PIC X(01).
014300
014400*--------------------------------------------------------------------*
014500* Display-Felder: Praefix D
014600*--------------------------------------------------------------------*
014700  01          DISPLAY-FELDER.
014800      05      D-NUM2              PIC  9(02).
014900      05      D-NUM4              PIC -9(04).
015000      05      D-NUM8              PIC  9(08).
015050      05      FILLER              PIC X(01).
015100
015200*--------------------------------------------------------------------*
015300* Felder mit konstantem Inhalt: Praefix K
015400*--------------------------------------------------------------------*
015500  01          KONSTANTE-FELDER.
015600      05      K-MODUL             PIC X(08)          VALUE "ECNDRV0O".
015650      05      FILLER              PIC X(01).
015700
015800*----------------------------------------------------------------*
015900* Conditional-Felder
016000*----------------------------------------------------------------*
016100  01          SCHALTER.
016200      05      FS-BATSTAT          PIC X(02).
016300           88 BATSTAT-OK                    VALUE "00".
016400      05      FS-CYCPARM          PIC X(02).
016500           88 CYCPARM-OK                    VALUE "00".
016600      05      FS-BATCMD           PIC X(02).
016700           88 BATCMD-OK                     VALUE "00".
016800      05      FS-CARDEC           PIC X(02).
016900           88 CARDEC-OK                     VALUE "00".
017000      05      FS-DECRPT           PIC X(02).
017100           88 DECRPT-OK                     VALUE "00".
017200      05      BATSTAT-EOF-SW      PIC X(01)          VALUE "N".
017300           88 BATSTAT-EOF                   VALUE "Y".
017400      05      PRG-STATUS          PIC 9             VALUE ZERO.
017500           88 PRG-OK                        VALUE ZERO.
017600           88 PRG-ABBRUCH                   VALUE 1.
017700      05      NRM-RC              PIC S9(04) COMP.
017800           88 NRM-RC-OK                     VALUE ZERO.
017900           88 NRM-RC-FEHLER                 VALUE 100.
018000           88 NRM-RC-ABBRUCH                VALUE 9999.
018050      05      FILLER              PIC X(01).
018100
018200*--------------------------------------------------------------------*
018300* Batterie-Arbeitssatz und -tabelle (Copy-Modul) - kein eigener
018400* FD-Satz, daher hier in der WORKING-STORAGE SECTION definiert.
018500* CYCLE-PARAMETER-REC, CAR-DECISION-REC und BATTERY-COMMAND-REC
018600* werden dagegen direkt aus der jeweiligen FD verwendet, siehe
018700* oben - keine zweite COPY hier noetig.
018800*--------------------------------------------------------------------*
018900      COPY ECNBWK0.
019000
019500*--------------------------------------------------------------------*
019600* Druckzeile des Entscheidungsreports - Praefix DZ
019700*--------------------------------------------------------------------*
019800  01          DRUCKZEILE.
019900      05      DZ-TEXT             PIC X(80).
020000  01          DRUCKZEILE-BATTERIE REDEFINES DRUCKZEILE.
020100      05      DZ-B-ID             PIC X(15).
020200      05      FILLER              PIC X(02).
020300      05      DZ-B-MODUS          PIC X(06).
020400      05      FILLER              PIC X(02).
020500      05      DZ-B-LEISTUNG       PIC -9(04).
020600      05      FILLER              PIC X(49).
020700  01          DRUCKZEILE-FAHRZEUG REDEFINES DRUCKZEILE.
020800      05      DZ-F-TEXT           PIC X(30).
020900      05      DZ-F-LEISTUNG       PIC -9(05).
021000      05      FILLER              PIC X(43).
021100 
021200  PROCEDURE DIVISION.
021300******************************************************************
021400* Steuerungs-Section
021500******************************************************************
021600  A100-STEUERUNG SECTION.
021700  A100-00.
021800**  ---> wenn UPSI-0 gesetzt ist nur Versionsstempel zeigen
021900      IF  SHOW-VERSION
022000          DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
022100          STOP RUN
022200      END-IF
022300 
022400**  ---> Vorlauf: Dateien oeffnen, Parametersatz lesen
022500      PERFORM B000-VORLAUF THRU B000-99
022600 
022700**  ---> Verarbeitung nur wenn Vorlauf ohne Abbruch
022800      IF  PRG-ABBRUCH
022900          CONTINUE
023000      ELSE
023100          PERFORM B100-VERARBEITUNG THRU B100-99
023200      END-IF
023300 
023400**  ---> Nachlauf: Report abschliessen, Dateien schliessen
023500      PERFORM B090-ENDE THRU B090-99
023600      STOP RUN
023700      .
023800  A100-99.
023900      EXIT.
024000 
024100******************************************************************
024200* Vorlauf
024300******************************************************************
024400  B000-VORLAUF SECTION.
024500  B000-00.
024600      PERFORM C000-INIT THRU C000-99
024700 
024800      OPEN INPUT  BATSTAT
024900      IF  NOT BATSTAT-OK
025000          DISPLAY K-MODUL " OPEN BATSTAT FEHLGESCHLAGEN: " FS-BATSTAT
025100          SET PRG-ABBRUCH TO TRUE
025200          GO TO B000-99
025300      END-IF
025400 
025500      OPEN INPUT  CYCPARM
025600      IF  NOT CYCPARM-OK
025700          DISPLAY K-MODUL " OPEN CYCPARM FEHLGESCHLAGEN: " FS-CYCPARM
025800          SET PRG-ABBRUCH TO TRUE
025900          GO TO B000-99
026000      END-IF
026100 
026200      OPEN OUTPUT BATCMD
026300      OPEN OUTPUT CARDEC
026400      OPEN OUTPUT DECRPT
026500 
026600**  ---> Zyklusparameter holen, danach Kopfzeile drucken
026700      PERFORM C150-LESE-PARAMETER THRU C150-99
026800      IF  PRG-ABBRUCH
026900          GO TO B000-99
027000      END-IF
027100      PERFORM D000-KOPFZEILE THRU D000-99
027200      .
027300  B000-99.
027400      EXIT.
027500 
027600******************************************************************
027700* Ende
027800******************************************************************
027900  B090-ENDE SECTION.
028000  B090-00.
028100      IF  PRG-ABBRUCH
028200          MOVE SPACES TO DRUCKZEILE
028300          MOVE "*** ABBRUCH BEI DER VERARBEITUNG ***" TO DZ-TEXT
028400          IF  DECRPT-OK OR FS-DECRPT = SPACES
028500              WRITE DECISION-REPORT-LINE FROM DRUCKZEILE
028600          END-IF
028700      ELSE
028800          PERFORM D900-FUSSZEILE THRU D900-99
028900      END-IF
029000 
029100      IF  BATSTAT-OK OR FS-BATSTAT NOT = SPACES
029200          CLOSE BATSTAT
029300      END-IF
029400      IF  CYCPARM-OK OR FS-CYCPARM NOT = SPACES
029500          CLOSE CYCPARM
029600      END-IF
029700      CLOSE BATCMD
029800      CLOSE CARDEC
029900      CLOSE DECRPT
030000      .
030100  B090-99.
030200      EXIT.
030300 
030400******************************************************************
030500* Verarbeitung eines Regelzyklus
030600******************************************************************
030700  B100-VERARBEITUNG SECTION.
030800  B100-00.
030900**  ---> U1: Bestand lesen und je Satz normalisieren
031000      PERFORM C100-LESE-BESTAND THRU C100-99
031100      PERFORM C110-VERARBEITE-SATZ THRU C110-99
031200         UNTIL BATSTAT-EOF
031300 
031400**  ---> U2: Entscheidungs-Engine, ein Aufruf fuer die ganze Tabelle
031500      PERFORM C200-ENTSCHEIDUNG THRU C200-99
031600 
031700**  ---> U3: je entschiedener Batterie Befehl bilden und ausgeben
031800      PERFORM C300-BEFEHL-AUSGEBEN THRU C300-99
031900         VARYING C4-I1 FROM 1 BY 1
032000         UNTIL C4-I1 > C4-TAB-ANZ
032100 
032200**  ---> Fahrzeugsatz und Fahrzeugzeile
032300      PERFORM C400-FAHRZEUGZEILE THRU C400-99
032400      .
032500  B100-99.
032600      EXIT.
032700 
032800******************************************************************
032900* Initialisierung von Feldern und Strukturen
033000******************************************************************
033100  C000-INIT SECTION.
033200  C000-00.
033300      INITIALIZE SCHALTER
033400      INITIALIZE BATTERY-TABLE
033500      INITIALIZE BATTERY-WORK-REC
033600      INITIALIZE CYCLE-PARAMETER-REC
033700      INITIALIZE CAR-DECISION-REC
033800      INITIALIZE BATTERY-COMMAND-REC
033900      .
034000  C000-99.
034100      EXIT.
034200 
034300******************************************************************
034400* Naechsten Bestandssatz lesen (Initial- und Folgelesen)
034500******************************************************************
034600  C100-LESE-BESTAND SECTION.
034700  C100-00.
034800      READ BATSTAT
034900         AT END SET BATSTAT-EOF TO TRUE
035000      END-READ
035100      .
035200  C100-99.
035300      EXIT.
035400 
035500******************************************************************
035600* U1 - einen Bestandssatz normalisieren (Aufruf ECNNRM0M) und in
035700* die Batterietabelle einstellen; danach Folgesatz lesen
035800******************************************************************
035900  C110-VERARBEITE-SATZ SECTION.
036000  C110-00.
036100      MOVE ZERO TO NRM-RC
036200      CALL "ECNNRM0M" USING BATTERY-STATUS-REC
036300                            BATTERY-WORK-REC
036400                            NRM-RC
036500 
036600      EVALUATE TRUE
036700         WHEN NRM-RC-OK
036800              IF  C4-TAB-ANZ < MAX-BATTERIEN
036900                  ADD 1 TO C4-TAB-ANZ
037000                  MOVE BWK-BATTERY-ID
037100                       TO BWK-TAB-BATTERY-ID(C4-TAB-ANZ)
037200                  MOVE BWK-CHARGE
037300                       TO BWK-TAB-CHARGE(C4-TAB-ANZ)
037400                  MOVE BWK-IS-MANUAL
037500                       TO BWK-TAB-IS-MANUAL(C4-TAB-ANZ)
037600                  MOVE BWK-IS-AUTOMATIC
037700                       TO BWK-TAB-IS-AUTOMATIC(C4-TAB-ANZ)
037800                  MOVE BWK-MANUAL-SET-POWER
037900                       TO BWK-TAB-MANUAL-SET-POWER(C4-TAB-ANZ)
038000                  MOVE BWK-EFFECTIVE-POWER
038100                       TO BWK-TAB-EFFECTIVE-POWER(C4-TAB-ANZ)
038200              END-IF
038300         WHEN NRM-RC-FEHLER
038400              ADD 1 TO C4-FEHLER-ANZ
038500              PERFORM D100-FEHLERZEILE THRU D100-99
038600         WHEN OTHER
038700              DISPLAY K-MODUL " UNERWARTETER RC AUS ECNNRM0M: " NRM-RC
038800              SET PRG-ABBRUCH TO TRUE
038900      END-EVALUATE
039000 
039100      READ BATSTAT
039200         AT END SET BATSTAT-EOF TO TRUE
039300      END-READ
039400      .
039500  C110-99.
039600      EXIT.
039700 
039800******************************************************************
039900* Zyklusparameter (Fahrzeug/Zaehler) lesen - genau ein Satz
040000******************************************************************
040100  C150-LESE-PARAMETER SECTION.
040200  C150-00.
040300      READ CYCPARM
040400         AT END
040500            DISPLAY K-MODUL " CYCPARM: KEIN PARAMETERSATZ VORHANDEN"
040600            SET PRG-ABBRUCH TO TRUE
040700      END-READ
040800      .
040900  C150-99.
041000      EXIT.
041100 
041200******************************************************************
041300* U2 - Entscheidungs-Engine fuer die gesamte Batterietabelle
041400******************************************************************
041500  C200-ENTSCHEIDUNG SECTION.
041600  C200-00.
041700      CALL "ECNENG0M" USING BATTERY-TABLE
041800                           C4-TAB-ANZ
041900                           CYCLE-PARAMETER-REC
042000                           CAR-DECISION-REC
042100      .
042200  C200-99.
042300      EXIT.
042400 
042500******************************************************************
042600* U3 - Befehl je Batterie bilden, schreiben und im Report drucken
042700******************************************************************
042800  C300-BEFEHL-AUSGEBEN SECTION.
042900  C300-00.
043000      MOVE BWK-TAB-BATTERY-ID(C4-I1)       TO BWK-BATTERY-ID
043100      MOVE BWK-TAB-CHARGE(C4-I1)           TO BWK-CHARGE
043200      MOVE BWK-TAB-IS-MANUAL(C4-I1)        TO BWK-IS-MANUAL
043300      MOVE BWK-TAB-IS-AUTOMATIC(C4-I1)     TO BWK-IS-AUTOMATIC
043400      MOVE BWK-TAB-MANUAL-SET-POWER(C4-I1) TO BWK-MANUAL-SET-POWER
043500      MOVE BWK-TAB-EFFECTIVE-POWER(C4-I1)  TO BWK-EFFECTIVE-POWER
043600 
043700      CALL "ECNCMD0M" USING BATTERY-WORK-REC
043800                           BATTERY-COMMAND-REC
043900 
044000      WRITE BATTERY-COMMAND-REC
044100      PERFORM D300-DETAILZEILE THRU D300-99
044200      ADD 1 TO C4-BEFEHL-ANZ
044300      .
044400  C300-99.
044500      EXIT.
044600 
044700******************************************************************
044800* Fahrzeugsatz schreiben und Fahrzeugzeile drucken
044900******************************************************************
045000  C400-FAHRZEUGZEILE SECTION.
045100  C400-00.
045200      WRITE CAR-DECISION-REC
045300 
045400      MOVE SPACES TO DRUCKZEILE
045500      MOVE "FAHRZEUG - GEWUENSCHTE LEISTUNG W:" TO DZ-F-TEXT
045600      MOVE CCD-CAR-INTENDED-POWER-USAGE TO DZ-F-LEISTUNG
045700      WRITE DECISION-REPORT-LINE FROM DRUCKZEILE
045800      .
045900  C400-99.
046000      EXIT.
046100 
046200******************************************************************
046300* Kopfzeile des Entscheidungsreports
046400******************************************************************
046500  D000-KOPFZEILE SECTION.
046600  D000-00.
046700      MOVE SPACES TO DRUCKZEILE
046800      MOVE CYP-CYCLE-DATE TO D-NUM8
046900      MOVE CYP-CYCLE-HOUR TO D-NUM2
047000      STRING "REGELZYKLUS HAUSENERGIE - DATUM " DELIMITED BY SIZE,
047100             D-NUM8                             DELIMITED BY SIZE,
047200             " STUNDE "                         DELIMITED BY SIZE,
047300             D-NUM2                             DELIMITED BY SIZE
047400        INTO DZ-TEXT
047500      WRITE DECISION-REPORT-LINE FROM DRUCKZEILE
047600      .
047700  D000-99.
047800      EXIT.
047900 
048000******************************************************************
048100* Fehlerzeile fuer einen Bestandssatz mit STATUS-OK-FLAG = 'N'
048200******************************************************************
048300  D100-FEHLERZEILE SECTION.
048400  D100-00.
048500      MOVE SPACES TO DRUCKZEILE
048600      STRING "ERROR "                            DELIMITED BY SIZE,
048700             BST-BATTERY-ID                      DELIMITED BY SIZE,
048800             " KOMMUNIKATIONSFEHLER - STATUS-OK-FLAG NICHT 'Y'"
048900                                                  DELIMITED BY SIZE
049000        INTO DZ-TEXT
049100      WRITE DECISION-REPORT-LINE FROM DRUCKZEILE
049200      .
049300  D100-99.
049400      EXIT.
049500 
049600******************************************************************
049700* Detailzeile je entschiedener Batterie (AUTO / MANUAL / OFF)
049800******************************************************************
049900  D300-DETAILZEILE SECTION.
050000  D300-00.
050100      MOVE SPACES TO DRUCKZEILE
050200      MOVE BCM-BATTERY-ID TO DZ-B-ID
050300      EVALUATE TRUE
050400         WHEN BCM-COMMAND-MODE = "AUTO  "
050500              MOVE "AUTO  " TO DZ-B-MODUS
050600         WHEN BCM-COMMAND-POWER = ZERO
050700              MOVE "OFF   " TO DZ-B-MODUS
050800         WHEN OTHER
050900              MOVE "MANUAL" TO DZ-B-MODUS
051000      END-EVALUATE
051100      MOVE BCM-COMMAND-POWER TO DZ-B-LEISTUNG
051200      WRITE DECISION-REPORT-LINE FROM DRUCKZEILE
051300      .
051400  D300-99.
051500      EXIT.
051600 
051700******************************************************************
051800* Fusszeilen: Anzahl Befehle, Anzahl Fehler, Abschlussmeldung
051900******************************************************************
052000  D900-FUSSZEILE SECTION.
052100  D900-00.
052200      MOVE SPACES TO DRUCKZEILE
052300      MOVE C4-BEFEHL-ANZ TO D-NUM4
052400      STRING "BATTERIEN BEFEHLIGT: " DELIMITED BY SIZE,
052500             D-NUM4                 DELIMITED BY SIZE
052600        INTO DZ-TEXT
052700      WRITE DECISION-REPORT-LINE FROM DRUCKZEILE
052800 
052900      MOVE SPACES TO DRUCKZEILE
053000      MOVE C4-FEHLER-ANZ TO D-NUM4
053100      STRING "FEHLERHAFTE BESTANDSSAETZE: " DELIMITED BY SIZE,
053200             D-NUM4                        DELIMITED BY SIZE
053300        INTO DZ-TEXT
053400      WRITE DECISION-REPORT-LINE FROM DRUCKZEILE
053500 
053600      MOVE SPACES TO DRUCKZEILE
053700      MOVE "VERARBEITUNG OK - REGELZYKLUS BEENDET" TO DZ-TEXT
053800      WRITE DECISION-REPORT-LINE FROM DRUCKZEILE
053900      .
054000  D900-99.
054100      EXIT.
054200 
054300******************************************************************
054400* ENDE Source-Programm
054500******************************************************************
