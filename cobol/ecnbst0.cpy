000100*--------------------------------------------------------------------*
000200* Copybook ECNBST0                                                   *
000300* Rohsatz Batteriestatus - Eingang fuer U1 (Normalisierung)          *
000400* Ein Satz pro Batterie; Satzreihenfolge im File = Batterieindex     *
000500* fuer die Entscheidungs-Engine (ECNENG0M).                          *
000600*--------------------------------------------------------------------*
000700*-------|----------|-----|---------------------------------------*
000800*G.00.00|2019-02-11| kl  | Neuerstellung (Projekt ECN-HAUSENERGIE)
000900*-------|----------|-----|---------------------------------------*
001000  01          BATTERY-STATUS-REC.
001100*            Geraete-Kennung (Netzwerkadresse im Quellsystem)
001200      05      BST-BATTERY-ID          PIC X(15).
001300*            Y = Status erfolgreich geholt, N = Kommunikationsfehler
001400      05      BST-STATUS-OK-FLAG      PIC X(01).
001500          88  BST-STATUS-OK                   VALUE "Y".
001600          88  BST-STATUS-NOK                   VALUE "N".
001700*            Ladezustand Prozent, 0-100; fehlend/blank = 0
001800      05      BST-BAT-SOC             PIC  9(03).
001900*            Redefinition fuer Leerfeld-Pruefung (fehlender SOC-Wert)
002000      05      BST-BAT-SOC-X REDEFINES BST-BAT-SOC
002100                                      PIC  X(03).
002200*            Betriebsart im Klartext: 'AUTO' oder 'MANUAL'
002300*            (Gross-/Kleinschreibung im Quellsystem uneinheitlich)
002400      05      BST-MODE                PIC X(06).
002500*            Leistung Inselbetrieb (off-grid), Watt, vorzeichenbehaft.
002600      05      BST-OFFGRID-POWER       PIC S9(05).
002700*            Redefinition fuer Bereichspruefung R9 (Byteweise Pruefung
002800*            auf LOW-VALUE / SPACE vor der numerischen Auswertung)
002900      05      BST-OFFGRID-POWER-X REDEFINES BST-OFFGRID-POWER
003000                                      PIC  X(05).
003100*            Leistung Netzparallelbetrieb (on-grid), Watt.
003200      05      BST-ONGRID-POWER        PIC S9(05).
003300      05      BST-ONGRID-POWER-X REDEFINES BST-ONGRID-POWER
003400                                      PIC  X(05).
003500*            Reserve fuer kuenftige Meldefelder des Geraeteherstellers
003600      05      BST-FILLER              PIC X(20).
