000100  IDENTIFICATION DIVISION.
000200 
000300  PROGRAM-ID. ECNENG0M.
000400  AUTHOR. T. RIEGLER.
000500  INSTALLATION. ABT. ENERGIEWIRTSCHAFT - RECHENZENTRUM.
000600  DATE-WRITTEN. 1988-06-14.
000700  DATE-COMPILED.
000800  SECURITY. INTERN - NUR BATCHBETRIEB, KEIN DIALOG.
000900 
001000*****************************************************************
001100* Letzte Aenderung :: 2019-02-11
001200* Letzte Version   :: G.01.02
001300* Kurzbeschreibung :: Entscheidungs-Engine Regelzyklus: Fahrzeug-
001400* Kurzbeschreibung :: leistung, automatische Batterie (Hysterese),
001500* Kurzbeschreibung :: manuelle Sollwerte, Ladezustandsgrenzen
001600* Auftrag          :: ECN-19-02
001700* Package          :: ENERGIE
001800*
001900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers. | Datum    | von | Kommentar                             *
002300*-------|----------|-----|---------------------------------------*
002400*A.00.00|1990-03-12| hg  | Neuerstellung LSTANO0M - Auswahl des
002500*       |          |     | naechsten abzuwerfenden Verbraucherkreises
002600*-------|----------|-----|---------------------------------------*
002700*B.00.00|1994-04-21| wr  | Hysterese ergaenzt, haeufiges Umschalten
002800*       |          |     | zwischen zwei Kreisen bei Lastspitzen
002900*-------|----------|-----|---------------------------------------*
003000*C.00.00|1998-11-30| kbr | Jahr-2000-Umstellung Wochentagsberechnung
003100*       |          |     | (Formel nach Zeller, bisher Tabellenjahr
003200*       |          |     | zweistellig)
003300*-------|----------|-----|---------------------------------------*
003400*E.00.00|2009-10-12| trg | Pilot Hausbatterie-Speicher: Auswahl nach
003500*       |          |     | Ladezustand statt Rundsteuer-Prioritaet
003600*-------|----------|-----|---------------------------------------*
003700*G.00.00|2018-09-07| kl  | Neuaufbau als ECNENG0M (Auftrag ECN-18-11)
003800*-------|----------|-----|---------------------------------------*
003900*G.01.00|2019-01-14| trg | Fahrzeug-Ladeleistung (R1) und effektives
004000*       |          |     | Netzungleichgewicht ergaenzt
004100*-------|----------|-----|---------------------------------------*
004200*G.01.01|2019-01-29| trg | Manuelle Sollwertverteilung nach Ladezu-
004300*       |          |     | standsspreizung (R5) - gleichmaessigere
004400*       |          |     | Abnutzung der Batterien
004500*-------|----------|-----|---------------------------------------*
004600*G.01.02|2019-02-11| kl  | Ladezustandsgrenzen (R7) global statt nur
004700*       |          |     | im Zuweisungsschritt durchgesetzt
004800*----------------------------------------------------------------*
004900*
005000* Programmbeschreibung
005100* --------------------
005200*
005300* Wird von ECNDRV0O einmal je Regelzyklus fuer die gesamte Batterie-
005400* tabelle aufgerufen. Ermittelt die vom Fahrzeug zu beziehende
005500* Leistung, waehlt die automatisch gefuehrte Batterie (mit Hysterese
005600* gegenueber dem Vorzyklus) und verteilt den verbleibenden Ausgleich
005700* manuell auf die uebrigen Batterien. Ladezustandsgrenzen werden
005800* abschliessend ueber die gesamte Tabelle durchgesetzt.
005900*
006000* Die Eingangstabelle wird nicht kopiert - IS-MANUAL, IS-AUTOMATIC
006100* und MANUAL-SET-POWER werden direkt in BATTERY-TABLE veraendert;
006200* CHARGE und EFFECTIVE-POWER je Batterie bleiben waehrend des
006300* gesamten Laufs unveraendert.
006400*
006500******************************************************************
006600 
006700  ENVIRONMENT DIVISION.
006800  CONFIGURATION SECTION.
006900  SPECIAL-NAMES.
007000      UPSI-0 ON STATUS IS SHOW-VERSION
007100             OFF STATUS IS NO-SHOW-VERSION
007200      CLASS ALPHANUMERISCH IS "0123456789"
007300                              "abcdefghijklmnopqrstuvwxyz"
007400                              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007500                              " .,;-_".
007600 
007700  INPUT-OUTPUT SECTION.
007800  FILE-CONTROL.
007900 
008000  DATA DIVISION.
008100  FILE SECTION.
008200 
008300  WORKING-STORAGE SECTION.
008400*--------------------------------------------------------------------*
008500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008600*--------------------------------------------------------------------*
008700  01          COMP-FELDER.
008800      05      C4-I1               PIC S9(04) COMP.
008900      05      C4-I2               PIC S9(04) COMP.
009000      05      C4-KEY-IDX          PIC S9(04) COMP.
009100      05      C4-OLD-AUTO-IDX     PIC S9(04) COMP.
009200      05      C4-CANDIDATE-IDX    PIC S9(04) COMP.
009300      05      C4-AUTO-IDX         PIC S9(04) COMP.
009400      05      C4-MEDIAN-POS       PIC S9(04) COMP.
009500      05      C4-QUALIFIZIERT-ANZ PIC S9(04) COMP.
009600      05      C4-HIGH-CHARGE      PIC S9(04) COMP.
009700      05      C4-LOW-CHARGE       PIC S9(04) COMP.
009800      05      C4-SPREAD           PIC S9(04) COMP.
009900      05      C4-OLD-AUTO-CHARGE  PIC S9(04) COMP.
010000      05      C4-CAND-CHARGE      PIC S9(04) COMP.
010100      05      C4-DIFF-CHARGE      PIC S9(04) COMP.
010200      05      C4-VISIT-IDX        PIC S9(04) COMP.
010300      05      C4-VISIT-CHARGE     PIC S9(04) COMP.
010400      05      C4-SCHWELLE         PIC S9(04) COMP.
010500      05      C5-EFFECTIVE-P1     PIC S9(05) COMP.
010600      05      C5-ABS-P1           PIC S9(05) COMP.
010700      05      C5-NEED-POWER       PIC S9(05) COMP.
010800      05      C5-CAP-OLD          PIC S9(05) COMP.
010900      05      C5-CAP-NEW          PIC S9(05) COMP.
011000      05      C5-MAX-CAP          PIC S9(05) COMP.
011100      05      C5-SETPOINT         PIC S9(05) COMP.
011200      05      C9-SUM-CHARGE       PIC S9(09) COMP.
011250      05      FILLER              PIC X(01).
011300
011400*--------------------------------------------------------------------*
011500* Felder mit konstantem Inhalt: Praefix K
011600*--------------------------------------------------------------------*
011700  01          KONSTANTE-FELDER.
011800      05      K-MODUL             PIC X(08)          VALUE "ECNENG0M".
011900      05      K-MAX-LEISTUNG      PIC S9(05) COMP    VALUE  2500.
012000      05      K-MIN-LEISTUNG      PIC S9(05) COMP    VALUE -2500.
012050      05      FILLER              PIC X(01).
012100
012200*--------------------------------------------------------------------*
012300* Conditional-Felder
012400*--------------------------------------------------------------------*
012500  01          SCHALTER.
012600      05      W-WEEKDAY-H         PIC  9             VALUE ZERO.
012700           88 W-IST-WOCHENTAG               VALUE 2 THRU 6.
012800      05      W-ZEIT-SW           PIC X(01)          VALUE "N".
012900           88 W-PEAK-HOURS                  VALUE "Y".
013000           88 W-LOW-HOURS                   VALUE "N".
013100      05      W-ALL-ABOVE-90-F    PIC X(01)          VALUE "Y".
013200           88 W-ALLE-UEBER-90               VALUE "Y".
013300      05      W-ALL-BELOW-20-F    PIC X(01)          VALUE "Y".
013400           88 W-ALLE-UNTER-20               VALUE "Y".
013500      05      W-R4-AUSREICHEND    PIC X(01)          VALUE "N".
013600           88 W-AUTO-REICHT-ALLEIN          VALUE "Y".
013700      05      W-DIRECTION         PIC S9(01) COMP.
013750      05      FILLER              PIC X(01).
013800
013900*--------------------------------------------------------------------*
014000* Arbeitsfelder: Praefix W
014100*--------------------------------------------------------------------*
014200  01          WORK-FELDER.
014300      05      W-ADJ-MONAT         PIC  9(02) COMP.
014400      05      W-ADJ-JAHR          PIC  9(04) COMP.
014500      05      W-ZELLER-J          PIC  9(02) COMP.
014600      05      W-ZELLER-K          PIC  9(02) COMP.
014700      05      W-ZELLER-TERM1      PIC  9(02) COMP.
014800      05      W-ZELLER-SUMME      PIC  9(04) COMP.
014900      05      W-ZELLER-DUMMY      PIC  9(04) COMP.
015000      05      W-AVG-CHARGE        PIC S9(03)V9(04) COMP.
015100      05      W-BIAS              PIC S9(03)V9(04) COMP.
015200      05      W-SCALE             PIC S9(01)V9(04) COMP.
015300      05      W-OVERLOAD          PIC S9(05)V9(04) COMP.
015400      05      W-SCHWELLE-R4       PIC S9(05)V9(01) COMP.
015500      05      W-FAKTOR            PIC S9(01)V9(04) COMP.
015600      05      W-ROH-LEISTUNG      PIC S9(07)V9(04) COMP.
015700      05      W-ABSWERT-BLOCK.
015800          10  W-ABSWERT           PIC S9(05) COMP.
015900      05      W-ABSWERT-X REDEFINES W-ABSWERT-BLOCK
016000                                  PIC X(02).
016100      05      W-SORTIERTE-INDIZES OCCURS 10 TIMES
016200                                  PIC  9(02) COMP.
016250      05      FILLER              PIC X(01).
016300
016400  LINKAGE SECTION.
016500*--------------------------------------------------------------------*
016600* 1. Parameter - Batterietabelle, wird direkt veraendert
016700*--------------------------------------------------------------------*
016800      COPY ECNBWK0.
016900 
017000*--------------------------------------------------------------------*
017100* 2. Parameter - Anzahl belegter Tabellenzeilen
017200*--------------------------------------------------------------------*
017300  01          LINK-TAB-ANZ            PIC S9(04) COMP.
017400 
017500*--------------------------------------------------------------------*
017600* 3. Parameter - Fahrzeug-/Zyklusparameter
017700*--------------------------------------------------------------------*
017800      COPY ECNCYP0.
017900 
018000*--------------------------------------------------------------------*
018100* 4. Parameter - Fahrzeugentscheidung (Rueckgabe)
018200*--------------------------------------------------------------------*
018300      COPY ECNCCD0.
018400 
018500  PROCEDURE DIVISION USING BATTERY-TABLE
018600                           LINK-TAB-ANZ
018700                           CYCLE-PARAMETER-REC
018800                           CAR-DECISION-REC.
018900******************************************************************
019000* Steuerungs-Section
019100******************************************************************
019200  A100-STEUERUNG SECTION.
019300  A100-00.
019400      IF  SHOW-VERSION
019500          DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
019600          EXIT PROGRAM
019700      END-IF
019800 
019900      PERFORM B000-VORLAUF THRU B000-99
020000      PERFORM B100-VERARBEITUNG THRU B100-99
020100      PERFORM B090-ENDE THRU B090-99
020200      EXIT PROGRAM
020300      .
020400  A100-99.
020500      EXIT.
020600 
020700******************************************************************
020800* Vorlauf
020900******************************************************************
021000  B000-VORLAUF SECTION.
021100  B000-00.
021200      PERFORM C000-INIT THRU C000-99
021300      .
021400  B000-99.
021500      EXIT.
021600 
021700******************************************************************
021800* Ende
021900******************************************************************
022000  B090-ENDE SECTION.
022100  B090-00.
022200      CONTINUE
022300      .
022400  B090-99.
022500      EXIT.
022600 
022700******************************************************************
022800* Ablauf eines Regelzyklus (SPEC U2, Schritte 1-8)
022900******************************************************************
023000  B100-VERARBEITUNG SECTION.
023100  B100-00.
023200**  ---> Tabelle einmal abtasten: Summe, Hoch-/Tiefpunkt, alter
023300**  ---> Automatikbatterie-Index, Sammelbedingungen fuer R1
023400      PERFORM C010-TABELLE-ABTASTEN THRU C010-99
023500 
023600**  ---> Indizes absteigend nach Ladezustand sortieren - wird vom
023700**  ---> Medianfall in R2 UND von der Besuchsreihenfolge in R5
023800**  ---> benoetigt, daher vor der Kandidatenermittlung faellig
023900      PERFORM C050-SORTIERE-LADEZUSTAND THRU C050-99
024000 
024100**  ---> Schritt 1: Zeitkontext (Wochentag, Peak-/Low-Hours)
024200      PERFORM C020-WOCHENTAG-ERMITTELN THRU C020-99
024300 
024400**  ---> Schritt 2/3 (R1): Fahrzeugleistung und Netzungleichgewicht
024500      PERFORM C030-FAHRZEUGLEISTUNG THRU C030-99
024600      COMPUTE C5-EFFECTIVE-P1 = CYP-P1-USAGE
024700                               + CCD-CAR-INTENDED-POWER-USAGE
024800 
024900**  ---> Schritt 4/5 (R2/R3): Automatikbatterie mit Hysterese
025000      PERFORM C040-KANDIDAT-ERMITTELN THRU C040-99
025100      PERFORM C070-HYSTERESE THRU C070-99
025200      PERFORM C095-AUTO-MARKIEREN THRU C095-99
025300         VARYING C4-I1 FROM 1 BY 1
025400         UNTIL C4-I1 > LINK-TAB-ANZ
025500 
025600**  ---> Schritt 6 (R4): reicht die Automatikbatterie allein?
025700      PERFORM C080-AUTO-ALLEIN-PRUEFEN THRU C080-99
025800      IF  W-AUTO-REICHT-ALLEIN
025900          PERFORM C085-UEBRIGE-ABSCHALTEN THRU C085-99
026000             VARYING C4-I1 FROM 1 BY 1
026100             UNTIL C4-I1 > LINK-TAB-ANZ
026200      ELSE
026300**      ---> Schritt 6 (R5/R6): manuelle Sollwerte verteilen
026400          PERFORM C090-MANUELLE-LEISTUNG THRU C090-99
026500      END-IF
026600 
026700**  ---> Schritt 7 (R7): Ladezustandsgrenzen ueber alle Batterien
026800      PERFORM C100-GRENZEN-DURCHSETZEN THRU C100-99
026900         VARYING C4-I1 FROM 1 BY 1
027000         UNTIL C4-I1 > LINK-TAB-ANZ
027100      .
027200  B100-99.
027300      EXIT.
027400 
027500******************************************************************
027600* Initialisierung von Feldern und Strukturen
027700******************************************************************
027800  C000-INIT SECTION.
027900  C000-00.
028000      INITIALIZE SCHALTER
028100      INITIALIZE WORK-FELDER
028200      MOVE ZERO      TO C4-OLD-AUTO-IDX
028300      MOVE ZERO      TO C4-OLD-AUTO-CHARGE
028400      MOVE ZERO      TO C9-SUM-CHARGE
028500      MOVE ZERO      TO C4-HIGH-CHARGE
028600      MOVE 999       TO C4-LOW-CHARGE
028700      SET W-ALLE-UEBER-90 TO TRUE
028800      SET W-ALLE-UNTER-20 TO TRUE
028900      .
029000  C000-99.
029100      EXIT.
029200 
029300******************************************************************
029400* Tabelle einmal abtasten - Summe, Extremwerte, alte Automatik-
029500* batterie, Sammelbedingungen ALL-ABOVE(90) / ALL-BELOW(20)
029600******************************************************************
029700  C010-TABELLE-ABTASTEN SECTION.
029800  C010-00.
029900      PERFORM C011-EIN-SATZ-ABTASTEN THRU C011-99
030000         VARYING C4-I1 FROM 1 BY 1
030100         UNTIL C4-I1 > LINK-TAB-ANZ
030200 
030300      COMPUTE C4-SPREAD = C4-HIGH-CHARGE - C4-LOW-CHARGE
030400      IF  LINK-TAB-ANZ > ZERO
030500          COMPUTE W-AVG-CHARGE ROUNDED = C9-SUM-CHARGE / LINK-TAB-ANZ
030600      END-IF
030700      .
030800  C010-99.
030900      EXIT.
031000 
031100  C011-EIN-SATZ-ABTASTEN SECTION.
031200  C011-00.
031300      ADD BWK-TAB-CHARGE(C4-I1) TO C9-SUM-CHARGE
031400 
031500      IF  BWK-TAB-CHARGE(C4-I1) > C4-HIGH-CHARGE
031600          MOVE BWK-TAB-CHARGE(C4-I1) TO C4-HIGH-CHARGE
031700      END-IF
031800      IF  BWK-TAB-CHARGE(C4-I1) < C4-LOW-CHARGE
031900          MOVE BWK-TAB-CHARGE(C4-I1) TO C4-LOW-CHARGE
032000      END-IF
032100 
032200      IF  BWK-TAB-CHARGE(C4-I1) < 90
032300          SET W-ALLE-UEBER-90 TO FALSE
032400      END-IF
032500      IF  BWK-TAB-CHARGE(C4-I1) > 20
032600          SET W-ALLE-UNTER-20 TO FALSE
032700      END-IF
032800 
032900      IF  C4-OLD-AUTO-IDX = ZERO
033000      AND BWK-TAB-IS-AUTOMATIC(C4-I1) = "Y"
033100          MOVE C4-I1 TO C4-OLD-AUTO-IDX
033200          MOVE BWK-TAB-CHARGE(C4-I1) TO C4-OLD-AUTO-CHARGE
033300      END-IF
033400      .
033500  C011-99.
033600      EXIT.
033700 
033800******************************************************************
033900* Wochentagsberechnung nach Zeller (kein Datumsbaustein verfuegbar);
034000* W-WEEKDAY-H: 0=Samstag 1=Sonntag 2=Montag ... 6=Freitag
034100******************************************************************
034200  C020-WOCHENTAG-ERMITTELN SECTION.
034300  C020-00.
034400      MOVE CYP-MM TO W-ADJ-MONAT
034500      COMPUTE W-ADJ-JAHR = (CYP-CC * 100) + CYP-YY
034600      IF  W-ADJ-MONAT < 3
034700          ADD 12 TO W-ADJ-MONAT
034800          SUBTRACT 1 FROM W-ADJ-JAHR
034900      END-IF
035000 
035100      DIVIDE W-ADJ-JAHR BY 100
035200         GIVING W-ZELLER-J REMAINDER W-ZELLER-K
035300 
035400      COMPUTE W-ZELLER-TERM1 = (13 * (W-ADJ-MONAT + 1)) / 5
035500 
035600      COMPUTE W-ZELLER-SUMME = CYP-DD + W-ZELLER-TERM1 + W-ZELLER-K
035700                              + (W-ZELLER-K / 4) + (W-ZELLER-J / 4)
035800                              + (5 * W-ZELLER-J)
035900 
036000      DIVIDE W-ZELLER-SUMME BY 7
036100         GIVING W-ZELLER-DUMMY REMAINDER W-WEEKDAY-H
036200 
036300      IF  W-IST-WOCHENTAG
036400      AND CYP-CYCLE-HOUR >= 7 AND CYP-CYCLE-HOUR < 22
036500          SET W-PEAK-HOURS TO TRUE
036600      ELSE
036700          SET W-LOW-HOURS  TO TRUE
036800      END-IF
036900      .
037000  C020-99.
037100      EXIT.
037200 
037300******************************************************************
037400* R1 - vom Fahrzeug zu beziehende Leistung
037500******************************************************************
037600  C030-FAHRZEUGLEISTUNG SECTION.
037700  C030-00.
037800      IF  CYP-CAR-NICHT-ANGESTECKT
037900          MOVE ZERO TO CCD-CAR-INTENDED-POWER-USAGE
038000          GO TO C030-99
038100      END-IF
038200 
038300      IF  CYP-P1-USAGE < ZERO
038400**      ---> Solarueberschuss
038500          COMPUTE C5-ABS-P1 = ZERO - CYP-P1-USAGE
038600          IF  W-ALLE-UEBER-90
038700              MOVE C5-ABS-P1 TO CCD-CAR-INTENDED-POWER-USAGE
038800          ELSE
038900              COMPUTE CCD-CAR-INTENDED-POWER-USAGE ROUNDED =
039000                      C5-ABS-P1 * 0.85
039100          END-IF
039200      ELSE
039300**      ---> Bezug aus dem Netz
039400          IF  W-LOW-HOURS AND W-ALLE-UEBER-90
039500              MOVE 1400 TO CCD-CAR-INTENDED-POWER-USAGE
039600          ELSE
039700              IF  W-LOW-HOURS AND NOT W-ALLE-UNTER-20
039800                  MOVE 1400 TO CCD-CAR-INTENDED-POWER-USAGE
039900              ELSE
040000                  MOVE ZERO TO CCD-CAR-INTENDED-POWER-USAGE
040100              END-IF
040200          END-IF
040300      END-IF
040400      .
040500  C030-99.
040600      EXIT.
040700 
040800******************************************************************
040900* R2 - Kandidat fuer die Automatikbatterie nach EFFECTIVE-P1
041000******************************************************************
041100  C040-KANDIDAT-ERMITTELN SECTION.
041200  C040-00.
041300      EVALUATE TRUE
041400         WHEN C5-EFFECTIVE-P1 > 100
041500              PERFORM C041-KANDIDAT-ENTLADEN THRU C041-99
041600         WHEN C5-EFFECTIVE-P1 < -100
041700              PERFORM C042-KANDIDAT-LADEN THRU C042-99
041800         WHEN OTHER
041900              COMPUTE C4-MEDIAN-POS = (LINK-TAB-ANZ / 2) + 1
042000              MOVE W-SORTIERTE-INDIZES(C4-MEDIAN-POS)
042100                   TO C4-CANDIDATE-IDX
042200      END-EVALUATE
042300      .
042400  C040-99.
042500      EXIT.
042600 
042700**  ---> Entladen: hoechster Ladezustand unter den Batterien > 20%,
042800**  ---> bei keinem Treffer gilt die gesamte Tabelle; Gleichstand
042900**  ---> behaelt die zuerst gefundene (staerkere ">" Bedingung)
043000  C041-KANDIDAT-ENTLADEN SECTION.
043100  C041-00.
043200**  ---> noch ohne sortierte Indizes - sortieren erst nach R3 noetig,
043300**  ---> daher zunaechst ueber die Tabelle selbst abtasten
043400      MOVE ZERO TO C4-QUALIFIZIERT-ANZ
043500      PERFORM C043-ZAEHLE-UEBER-20 THRU C043-99
043600         VARYING C4-I1 FROM 1 BY 1
043700         UNTIL C4-I1 > LINK-TAB-ANZ
043800 
043900      IF  C4-QUALIFIZIERT-ANZ > ZERO
044000          MOVE 20 TO C4-SCHWELLE
044100      ELSE
044200          MOVE -1 TO C4-SCHWELLE
044300      END-IF
044400 
044500      MOVE ZERO TO C4-HIGH-CHARGE
044600      MOVE ZERO TO C4-CANDIDATE-IDX
044700      PERFORM C044-ENTLADE-ABTASTEN THRU C044-99
044800         VARYING C4-I1 FROM 1 BY 1
044900         UNTIL C4-I1 > LINK-TAB-ANZ
045000      .
045100  C041-99.
045200      EXIT.
045300 
045400  C043-ZAEHLE-UEBER-20 SECTION.
045500  C043-00.
045600      IF  BWK-TAB-CHARGE(C4-I1) > 20
045700          ADD 1 TO C4-QUALIFIZIERT-ANZ
045800      END-IF
045900      .
046000  C043-99.
046100      EXIT.
046200 
046300  C044-ENTLADE-ABTASTEN SECTION.
046400  C044-00.
046500      IF  BWK-TAB-CHARGE(C4-I1) > C4-SCHWELLE
046600      AND BWK-TAB-CHARGE(C4-I1) > C4-HIGH-CHARGE
046700          MOVE BWK-TAB-CHARGE(C4-I1) TO C4-HIGH-CHARGE
046800          MOVE C4-I1                 TO C4-CANDIDATE-IDX
046900      END-IF
047000      .
047100  C044-99.
047200      EXIT.
047300 
047400**  ---> Laden: tiefster Ladezustand unter den Batterien < 95%,
047500**  ---> bei keinem Treffer gilt die gesamte Tabelle; Gleichstand
047600**  ---> behaelt die zuerst gefundene (staerkere "<" Bedingung)
047700  C042-KANDIDAT-LADEN SECTION.
047800  C042-00.
047900      MOVE ZERO TO C4-QUALIFIZIERT-ANZ
048000      PERFORM C045-ZAEHLE-UNTER-95 THRU C045-99
048100         VARYING C4-I1 FROM 1 BY 1
048200         UNTIL C4-I1 > LINK-TAB-ANZ
048300 
048400      IF  C4-QUALIFIZIERT-ANZ > ZERO
048500          MOVE 95 TO C4-SCHWELLE
048600      ELSE
048700          MOVE 999 TO C4-SCHWELLE
048800      END-IF
048900 
049000      MOVE 999 TO C4-LOW-CHARGE
049100      MOVE ZERO TO C4-CANDIDATE-IDX
049200      PERFORM C046-LADE-ABTASTEN THRU C046-99
049300         VARYING C4-I1 FROM 1 BY 1
049400         UNTIL C4-I1 > LINK-TAB-ANZ
049500      .
049600  C042-99.
049700      EXIT.
049800 
049900  C045-ZAEHLE-UNTER-95 SECTION.
050000  C045-00.
050100      IF  BWK-TAB-CHARGE(C4-I1) < 95
050200          ADD 1 TO C4-QUALIFIZIERT-ANZ
050300      END-IF
050400      .
050500  C045-99.
050600      EXIT.
050700 
050800  C046-LADE-ABTASTEN SECTION.
050900  C046-00.
051000      IF  BWK-TAB-CHARGE(C4-I1) < C4-SCHWELLE
051100      AND BWK-TAB-CHARGE(C4-I1) < C4-LOW-CHARGE
051200          MOVE BWK-TAB-CHARGE(C4-I1) TO C4-LOW-CHARGE
051300          MOVE C4-I1                 TO C4-CANDIDATE-IDX
051400      END-IF
051500      .
051600  C046-99.
051700      EXIT.
051800 
051900******************************************************************
052000* Stabiler Sortiervorgang (Insertion-Sort) der Tabellenindizes nach
052100* aufsteigendem Ladezustand - wird fuer den Medianfall von R2 und
052200* fuer die Abarbeitungsreihenfolge in R5 verwendet
052300******************************************************************
052400  C050-SORTIERE-LADEZUSTAND SECTION.
052500  C050-00.
052600      PERFORM C051-INDEX-SETZEN THRU C051-99
052700         VARYING C4-I1 FROM 1 BY 1
052800         UNTIL C4-I1 > LINK-TAB-ANZ
052900 
053000      PERFORM C052-AUSSEN-SCHRITT THRU C052-99
053100         VARYING C4-I1 FROM 2 BY 1
053200         UNTIL C4-I1 > LINK-TAB-ANZ
053300      .
053400  C050-99.
053500      EXIT.
053600 
053700  C051-INDEX-SETZEN SECTION.
053800  C051-00.
053900      MOVE C4-I1 TO W-SORTIERTE-INDIZES(C4-I1)
054000      .
054100  C051-99.
054200      EXIT.
054300 
054400  C052-AUSSEN-SCHRITT SECTION.
054500  C052-00.
054600      MOVE W-SORTIERTE-INDIZES(C4-I1) TO C4-KEY-IDX
054700      MOVE C4-I1                      TO C4-I2
054800 
054900      PERFORM C053-EINFUEGEN-VERSCHIEBEN THRU C053-99
055000         UNTIL C4-I2 < 2
055100            OR BWK-TAB-CHARGE(W-SORTIERTE-INDIZES(C4-I2 - 1))
055200               <= BWK-TAB-CHARGE(C4-KEY-IDX)
055300 
055400      MOVE C4-KEY-IDX TO W-SORTIERTE-INDIZES(C4-I2)
055500      .
055600  C052-99.
055700      EXIT.
055800 
055900  C053-EINFUEGEN-VERSCHIEBEN SECTION.
056000  C053-00.
056100      MOVE W-SORTIERTE-INDIZES(C4-I2 - 1) TO W-SORTIERTE-INDIZES(C4-I2)
056200      SUBTRACT 1 FROM C4-I2
056300      .
056400  C053-99.
056500      EXIT.
056600 
056700******************************************************************
056800* R3 - Hysterese zwischen alter und neuer Automatikbatterie
056900******************************************************************
057000  C070-HYSTERESE SECTION.
057100  C070-00.
057200      IF  C4-OLD-AUTO-IDX = ZERO
057300          MOVE C4-CANDIDATE-IDX TO C4-AUTO-IDX
057400          GO TO C070-99
057500      END-IF
057600 
057700      MOVE BWK-TAB-CHARGE(C4-CANDIDATE-IDX) TO C4-CAND-CHARGE
057800      IF  C4-CAND-CHARGE >= C4-OLD-AUTO-CHARGE
057900          COMPUTE C4-DIFF-CHARGE = C4-CAND-CHARGE - C4-OLD-AUTO-CHARGE
058000      ELSE
058100          COMPUTE C4-DIFF-CHARGE = C4-OLD-AUTO-CHARGE - C4-CAND-CHARGE
058200      END-IF
058300 
058400      IF  C4-DIFF-CHARGE < 5
058500      AND C4-OLD-AUTO-CHARGE > 20 AND C4-OLD-AUTO-CHARGE < 95
058600          MOVE C4-OLD-AUTO-IDX TO C4-AUTO-IDX
058700          GO TO C070-99
058800      END-IF
058900 
059000      IF  C4-OLD-AUTO-CHARGE <= 20 OR C4-OLD-AUTO-CHARGE >= 95
059100          MOVE C4-CANDIDATE-IDX TO C4-AUTO-IDX
059200          GO TO C070-99
059300      END-IF
059400 
059500      MOVE C5-EFFECTIVE-P1 TO W-ABSWERT
059600      IF  W-ABSWERT < ZERO
059700          COMPUTE W-ABSWERT = ZERO - W-ABSWERT
059800      END-IF
059900 
060000      IF  W-ABSWERT < 1500
060100          MOVE C4-OLD-AUTO-IDX TO C4-AUTO-IDX
060200      ELSE
060300          MOVE C4-CANDIDATE-IDX TO C4-AUTO-IDX
060400      END-IF
060500      .
060600  C070-99.
060700      EXIT.
060800 
060900******************************************************************
061000* Automatikbatterie in der Ausgabetabelle markieren, alle anderen
061100* auf IS-AUTOMATIC = 'N' zuruecksetzen
061200******************************************************************
061300  C095-AUTO-MARKIEREN SECTION.
061400  C095-00.
061500      IF  C4-I1 = C4-AUTO-IDX
061600          MOVE "Y"  TO BWK-TAB-IS-AUTOMATIC(C4-I1)
061700          MOVE "N"  TO BWK-TAB-IS-MANUAL(C4-I1)
061800          MOVE ZERO TO BWK-TAB-MANUAL-SET-POWER(C4-I1)
061900      ELSE
062000          MOVE "N"  TO BWK-TAB-IS-AUTOMATIC(C4-I1)
062100      END-IF
062200      .
062300  C095-99.
062400      EXIT.
062500 
062600******************************************************************
062700* R4 - kann die Automatikbatterie das Ungleichgewicht allein decken?
062800******************************************************************
062900  C080-AUTO-ALLEIN-PRUEFEN SECTION.
063000  C080-00.
063100      MOVE ZERO TO C5-CAP-OLD
063200      IF  C4-OLD-AUTO-IDX NOT = ZERO
063300**      ---> Tabellenwert stammt vom Aufrufer - Leerinhalt abfangen,
063400**      ---> bevor damit gerechnet wird (siehe ECNNRM0M B100-00)
063500          MOVE BWK-TAB-EFFECTIVE-POWER(C4-OLD-AUTO-IDX) TO W-ABSWERT
063600          IF  W-ABSWERT-X = LOW-VALUE
063700              MOVE ZERO TO W-ABSWERT
063800          END-IF
063900          IF  W-ABSWERT < ZERO
064000              COMPUTE W-ABSWERT = ZERO - W-ABSWERT
064100          END-IF
064200          COMPUTE C5-CAP-OLD = 2500 - W-ABSWERT
064300          IF  C5-CAP-OLD < ZERO
064400              MOVE ZERO TO C5-CAP-OLD
064500          END-IF
064600      END-IF
064700 
064800      MOVE BWK-TAB-EFFECTIVE-POWER(C4-AUTO-IDX) TO W-ABSWERT
064900      IF  W-ABSWERT-X = LOW-VALUE
065000          MOVE ZERO TO W-ABSWERT
065100      END-IF
065200      IF  W-ABSWERT < ZERO
065300          COMPUTE W-ABSWERT = ZERO - W-ABSWERT
065400      END-IF
065500      COMPUTE C5-CAP-NEW = 2500 - W-ABSWERT
065600      IF  C5-CAP-NEW < ZERO
065700          MOVE ZERO TO C5-CAP-NEW
065800      END-IF
065900 
066000      IF  C5-CAP-OLD > C5-CAP-NEW
066100          MOVE C5-CAP-OLD TO C5-MAX-CAP
066200      ELSE
066300          MOVE C5-CAP-NEW TO C5-MAX-CAP
066400      END-IF
066500 
066600      COMPUTE W-SCHWELLE-R4 = 1500 + (C5-MAX-CAP / 2)
066700 
066800      MOVE C5-EFFECTIVE-P1 TO W-ABSWERT
066900      IF  W-ABSWERT < ZERO
067000          COMPUTE W-ABSWERT = ZERO - W-ABSWERT
067100      END-IF
067200 
067300      IF  W-ABSWERT <= W-SCHWELLE-R4
067400          SET W-AUTO-REICHT-ALLEIN TO TRUE
067500      ELSE
067600          MOVE "N" TO W-R4-AUSREICHEND
067700      END-IF
067800      .
067900  C080-99.
068000      EXIT.
068100 
068200******************************************************************
068300* R4 (ja-Zweig) - alle uebrigen Batterien abschalten
068400******************************************************************
068500  C085-UEBRIGE-ABSCHALTEN SECTION.
068600  C085-00.
068700      IF  C4-I1 NOT = C4-AUTO-IDX
068800          MOVE "N"  TO BWK-TAB-IS-MANUAL(C4-I1)
068900          MOVE "N"  TO BWK-TAB-IS-AUTOMATIC(C4-I1)
069000          MOVE ZERO TO BWK-TAB-MANUAL-SET-POWER(C4-I1)
069100      END-IF
069200      .
069300  C085-99.
069400      EXIT.
069500 
069600******************************************************************
069700* R5/R6 - manuelle Sollwerte auf die uebrigen Batterien verteilen
069800******************************************************************
069900  C090-MANUELLE-LEISTUNG SECTION.
070000  C090-00.
070100      IF  C5-EFFECTIVE-P1 > ZERO
070200          MOVE -1 TO W-DIRECTION
070300      ELSE
070400          MOVE  1 TO W-DIRECTION
070500      END-IF
070600 
070700      MOVE C5-EFFECTIVE-P1 TO W-ABSWERT
070800      IF  W-ABSWERT < ZERO
070900          COMPUTE W-ABSWERT = ZERO - W-ABSWERT
071000      END-IF
071100      IF  W-ABSWERT > 2500
071200          MOVE 2500 TO C5-NEED-POWER
071300      ELSE
071400          MOVE W-ABSWERT TO C5-NEED-POWER
071500      END-IF
071600      COMPUTE C5-NEED-POWER = C5-NEED-POWER * W-DIRECTION
071700 
071800      COMPUTE W-OVERLOAD = W-ABSWERT - 1500
071900      COMPUTE W-SCALE = W-OVERLOAD / 1000
072000      IF  W-SCALE > 1
072100          MOVE 1 TO W-SCALE
072200      END-IF
072300 
072400      IF  W-DIRECTION = 1
072500          PERFORM C091-AUFSTEIGEND-BESUCHEN THRU C091-99
072600             VARYING C4-I1 FROM 1 BY 1
072700             UNTIL C4-I1 > LINK-TAB-ANZ
072800      ELSE
072900          PERFORM C092-ABSTEIGEND-BESUCHEN THRU C092-99
073000             VARYING C4-I1 FROM LINK-TAB-ANZ BY -1
073100             UNTIL C4-I1 < 1
073200      END-IF
073300      .
073400  C090-99.
073500      EXIT.
073600 
073700  C091-AUFSTEIGEND-BESUCHEN SECTION.
073800  C091-00.
073900      MOVE W-SORTIERTE-INDIZES(C4-I1) TO C4-VISIT-IDX
074000      IF  C4-VISIT-IDX NOT = C4-AUTO-IDX
074100          PERFORM C093-BATTERIE-ZUWEISEN THRU C093-99
074200      END-IF
074300      .
074400  C091-99.
074500      EXIT.
074600 
074700  C092-ABSTEIGEND-BESUCHEN SECTION.
074800  C092-00.
074900      MOVE W-SORTIERTE-INDIZES(C4-I1) TO C4-VISIT-IDX
075000      IF  C4-VISIT-IDX NOT = C4-AUTO-IDX
075100          PERFORM C093-BATTERIE-ZUWEISEN THRU C093-99
075200      END-IF
075300      .
075400  C092-99.
075500      EXIT.
075600 
075700******************************************************************
075800* Eine besuchte Batterie einrichten (R5 Einzelschritt plus R6)
075900******************************************************************
076000  C093-BATTERIE-ZUWEISEN SECTION.
076100  C093-00.
076200      MOVE BWK-TAB-CHARGE(C4-VISIT-IDX) TO C4-VISIT-CHARGE
076300 
076400      IF  (W-DIRECTION = -1 AND C4-VISIT-CHARGE <= 20)
076500       OR (W-DIRECTION =  1 AND C4-VISIT-CHARGE >= 100)
076600          MOVE "N"  TO BWK-TAB-IS-MANUAL(C4-VISIT-IDX)
076700          MOVE "N"  TO BWK-TAB-IS-AUTOMATIC(C4-VISIT-IDX)
076800          MOVE ZERO TO BWK-TAB-MANUAL-SET-POWER(C4-VISIT-IDX)
076900          GO TO C093-99
077000      END-IF
077100 
077200      MOVE "Y" TO BWK-TAB-IS-MANUAL(C4-VISIT-IDX)
077300      MOVE "N" TO BWK-TAB-IS-AUTOMATIC(C4-VISIT-IDX)
077400 
077500      IF  C4-SPREAD > 10
077600          IF  C4-VISIT-CHARGE >= W-AVG-CHARGE
077700              COMPUTE W-BIAS = (C4-VISIT-CHARGE - W-AVG-CHARGE)
077800                               / C4-SPREAD
077900          ELSE
078000              COMPUTE W-BIAS = (W-AVG-CHARGE - C4-VISIT-CHARGE)
078100                               / C4-SPREAD
078200          END-IF
078300          COMPUTE W-FAKTOR = 0.5 + (0.5 * W-BIAS)
078400          COMPUTE W-ROH-LEISTUNG = C5-NEED-POWER * W-FAKTOR * W-SCALE
078500      ELSE
078600          COMPUTE W-ROH-LEISTUNG = C5-NEED-POWER * W-SCALE
078700      END-IF
078800 
078900      COMPUTE C5-SETPOINT ROUNDED = W-ROH-LEISTUNG
079000 
079100      IF  C5-SETPOINT > K-MAX-LEISTUNG
079200          MOVE K-MAX-LEISTUNG TO C5-SETPOINT
079300      END-IF
079400      IF  C5-SETPOINT < K-MIN-LEISTUNG
079500          MOVE K-MIN-LEISTUNG TO C5-SETPOINT
079600      END-IF
079700 
079800**   ---> R6: Kleinstleistungen werden nicht ausgegeben
079900      MOVE C5-SETPOINT TO W-ABSWERT
080000      IF  W-ABSWERT < ZERO
080100          COMPUTE W-ABSWERT = ZERO - W-ABSWERT
080200      END-IF
080300      IF  W-ABSWERT < 300
080400          MOVE "N"  TO BWK-TAB-IS-MANUAL(C4-VISIT-IDX)
080500          MOVE ZERO TO BWK-TAB-MANUAL-SET-POWER(C4-VISIT-IDX)
080600      ELSE
080700          MOVE C5-SETPOINT TO BWK-TAB-MANUAL-SET-POWER(C4-VISIT-IDX)
080800      END-IF
080900      .
081000  C093-99.
081100      EXIT.
081200 
081300******************************************************************
081400* R7 - Ladezustandsgrenzen ueber alle Ausgabebatterien durchsetzen
081500******************************************************************
081600  C100-GRENZEN-DURCHSETZEN SECTION.
081700  C100-00.
081800      IF  BWK-TAB-CHARGE(C4-I1) >= 100
081900      AND BWK-TAB-MANUAL-SET-POWER(C4-I1) > ZERO
082000          MOVE ZERO TO BWK-TAB-MANUAL-SET-POWER(C4-I1)
082100          MOVE "N"  TO BWK-TAB-IS-MANUAL(C4-I1)
082200      END-IF
082300      IF  BWK-TAB-CHARGE(C4-I1) <= 20
082400      AND BWK-TAB-MANUAL-SET-POWER(C4-I1) < ZERO
082500          MOVE ZERO TO BWK-TAB-MANUAL-SET-POWER(C4-I1)
082600          MOVE "N"  TO BWK-TAB-IS-MANUAL(C4-I1)
082700      END-IF
082800      .
082900  C100-99.
083000      EXIT.
083100 
083200******************************************************************
083300* ENDE Source-Programm
083400******************************************************************
