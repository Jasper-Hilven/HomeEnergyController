000100*--------------------------------------------------------------------*
000200* Copybook ECNBWK0                                                   *
000300* Normalisierter Batterie-Arbeitssatz (Ausgang U1, Ein-/Ausgang U2)  *
000400* und die Batterietabelle im Hauptspeicher fuer die Engine.          *
000500* Tabelle ist klein ausgelegt (einstellig, max. 10 Batterien).       *
000600*--------------------------------------------------------------------*
000700*-------|----------|-----|---------------------------------------*
000800*G.00.00|2019-02-11| kl  | Neuerstellung (Projekt ECN-HAUSENERGIE)
000900*-------|----------|-----|---------------------------------------*
001000  01          BATTERY-WORK-REC.
001100      05      BWK-BATTERY-ID          PIC X(15).
001200*            Ladezustand Prozent, aus U1 uebernommen
001300      05      BWK-CHARGE              PIC  9(03).
001400*            'Y' = Batterie laeuft im manuellen Modus
001500      05      BWK-MODUS-FLAGGEN.
001600          10  BWK-IS-MANUAL           PIC X(01).
001700              88  BWK-MANUAL-JA                    VALUE "Y".
001800              88  BWK-MANUAL-NEIN                  VALUE "N".
001900*            'Y' = Batterie laeuft im automatischen Modus
002000          10  BWK-IS-AUTOMATIC        PIC X(01).
002100              88  BWK-AUTO-JA                      VALUE "Y".
002200              88  BWK-AUTO-NEIN                    VALUE "N".
002300*            Kombiniertes Flaggenpaar fuer den Schnelltest "Batterie
002400*            steht aus" (MANUAL='N' UND AUTOMATIC='N') in einem Zugriff
002500      05      BWK-MODUS-PAAR REDEFINES BWK-MODUS-FLAGGEN
002600                                      PIC X(02).
002700          88  BWK-AUS                          VALUE "NN".
002800*            Sollwert im manuellen Betrieb, Watt, -2500...+2500
002900      05      BWK-MANUAL-SET-POWER    PIC S9(04).
003000*            Aktuell durch die Batterie fliessende Leistung, Watt
003100      05      BWK-EFFECTIVE-POWER     PIC S9(05).
003200      05      BWK-FILLER              PIC X(10).
003300*--------------------------------------------------------------------*
003400* Batterietabelle - eine Zeile pro Batterie, Reihenfolge = Index aus *
003500* dem Bestandsfile (BATTERY-STATUS). Wird von ECNNRM0M gefuellt,    *
003600* von ECNENG0M entschieden und von ECNCMD0M in Befehle umgesetzt.    *
003700*--------------------------------------------------------------------*
003800  01          MAX-BATTERIEN           PIC  9(02)     VALUE 10.
003900  01          BATTERY-TABLE.
004000      05      BWK-TAB-EINTRAG         OCCURS 10 TIMES
004100                                       INDEXED BY BWK-IX.
004200          10  BWK-TAB-BATTERY-ID      PIC X(15).
004300          10  BWK-TAB-CHARGE          PIC  9(03).
004400          10  BWK-TAB-IS-MANUAL       PIC X(01).
004500          10  BWK-TAB-IS-AUTOMATIC    PIC X(01).
004600          10  BWK-TAB-MANUAL-SET-POWER
004700                                      PIC S9(04).
004800          10  BWK-TAB-EFFECTIVE-POWER
004900                                      PIC S9(05).
004950          10  FILLER                  PIC X(05).
004975      05      FILLER                  PIC X(05).
