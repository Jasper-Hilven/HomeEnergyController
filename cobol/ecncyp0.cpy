000100*--------------------------------------------------------------------*
000200* Copybook ECNCYP0                                                   *
000300* Fahrzeug-/Zyklusparameter - Eingang U2. Genau ein Satz pro Lauf.   *
000400*--------------------------------------------------------------------*
000500*-------|----------|-----|---------------------------------------*
000600*G.00.00|2019-02-11| kl  | Neuerstellung (Projekt ECN-HAUSENERGIE)
000700*-------|----------|-----|---------------------------------------*
000800  01          CYCLE-PARAMETER-REC.
000900*            'Y' = Fahrzeug ist angesteckt
001000      05      CYP-IS-CAR-CONNECTED    PIC X(01).
001100          88  CYP-CAR-ANGESTECKT                VALUE "Y".
001200          88  CYP-CAR-NICHT-ANGESTECKT          VALUE "N".
001300*            Zaehlerstand Hausanschluss, Watt (+ Bezug / - Einspeisung)
001400      05      CYP-P1-USAGE            PIC S9(05).
001500*            Datum des Regelzyklus, JJJJMMTT
001600      05      CYP-CYCLE-DATE          PIC  9(08).
001700*            Aufspaltung fuer die Wochentagsberechnung (Zellerformel)
001800      05      CYP-CYCLE-DATE-BRK REDEFINES CYP-CYCLE-DATE.
001900          10  CYP-CC                  PIC  9(02).
002000          10  CYP-YY                  PIC  9(02).
002100          10  CYP-MM                  PIC  9(02).
002200          10  CYP-DD                  PIC  9(02).
002300*            Stunde des Tages, 0-23
002400      05      CYP-CYCLE-HOUR          PIC  9(02).
002500      05      CYP-FILLER              PIC X(15).
